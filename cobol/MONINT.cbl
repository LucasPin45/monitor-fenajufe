000100******************************************************************
000200* Programa: MONINT
000300* Autor original: A. Pereira
000400* Finalidade: Monitor de interesses legislativos da FENAJUFE -
000500*             le as proposicoes do dia, aplica o filtro de
000600*             situacao, o filtro de exclusoes, o controle de
000700*             proposicoes ja avisadas e a pontuacao por palavra-
000800*             chave, e emite o relatorio de novidades por tema.
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.     MONINT.
001200 AUTHOR.         A. PEREIRA.
001300 INSTALLATION.   FENAJUFE - CPD.
001400 DATE-WRITTEN.   14/03/1989.
001500 DATE-COMPILED.
001600 SECURITY.       USO INTERNO - SOMENTE PESSOAL AUTORIZADO DO CPD.
001700*================================================================*
001800* HISTORICO DE ALTERACOES
001900*================================================================*
002000* DATA       PROGRAMADOR   CHAMADO    DESCRICAO
002100* ---------- ------------- ---------- -----------------------
002200* 14/03/1989 A.PEREIRA     SOL-0231   VERSAO INICIAL. LE O
002300*                                     ARQUIVO DE PROPOSICOES E
002400*                                     A TABELA DE PALAVRAS-
002500*                                     CHAVE, EMITE LISTADO.
002600* 02/05/1989 A.PEREIRA     SOL-0255   INCLUIDO ARQUIVO DE
002700*                                     EXCLUSOES PARA DESCARTAR
002800*                                     ASSUNTOS DE RUIDO (HOME-
002900*                                     NAGENS, RADIODIFUSAO).
003000* 19/09/1989 A.PEREIRA     SOL-0299   INCLUIDO FILTRO DE
003100*                                     SITUACAO - SO NOTIFICA
003200*                                     PROPOSICAO EM TRAMITACAO.
003300* 11/01/1990 R.SOUZA       SOL-0344   CORRIGIDA CONTAGEM DE
003400*                                     OCORRENCIAS SOBREPOSTAS
003500*                                     NA PONTUACAO (ERRO
003600*                                     APONTADO PELA AREA).
003700* 23/07/1991 R.SOUZA       SOL-0410   INCLUIDO ARQUIVO DE VISTOS
003800*                                     PARA NAO REPETIR AVISO DE
003900*                                     PROPOSICAO JA NOTIFICADA.
004000* 30/03/1992 A.PEREIRA     SOL-0455   PONTO DE CORTE MINIMO DE
004100*                                     25 PONTOS PARA EVITAR
004200*                                     FALSO POSITIVO (PEDIDO DA
004300*                                     DIRETORIA).
004400* 14/10/1993 M.FONSECA     SOL-0512   TEMA DO AVISO PASSA A SER
004500*                                     O DA PALAVRA-CHAVE DE
004600*                                     MAIOR PONTUACAO, NAO MAIS
004700*                                     A PRIMEIRA ENCONTRADA.
004800* 08/02/1995 M.FONSECA     SOL-0561   CABECALHO DO RELATORIO
004900*                                     PASSA A TRAZER HORARIO,
005000*                                     ALEM DA DATA DE EMISSAO.
005100* 17/11/1998 M.FONSECA     SOL-0699   BUG AAAA - AJUSTE DE SEC-
005200*                                     ULO NA DATA DE EXECUCAO E
005300*                                     NA DATA GRAVADA NO ARQUIVO
005400*                                     DE VISTOS (ACCEPT FROM
005500*                                     DATE SO TRAZ 2 DIGITOS DE
005600*                                     ANO).
005700* 22/01/1999 M.FONSECA     SOL-0705   REVISADA JANELA DE SECULO
005800*                                     APOS TESTE DE VIRADA DE
005900*                                     ANO NO CPD.
006000* 05/06/2001 J.ALMEIDA     SOL-0788   LISTA DE EXCLUSOES AMPLI-
006100*                                     ADA (DATA COMEMORATIVA,
006200*                                     TITULO DE CIDADAO).
006300* 19/08/2004 J.ALMEIDA     SOL-0833   ARQUIVO DE VISTOS REGRAVA-
006400*                                     DO EM ORDEM, SEM REPETIR
006500*                                     CODIGO, POR INTERCALACAO
006600*                                     COM O NOVO LOTE DO DIA.
006700* 11/02/2008 J.ALMEIDA     SOL-0890   INCLUIDOS OS CONTADORES DE
006800*                                     DESCARTE NO RODAPE DO
006900*                                     RELATORIO, A PEDIDO DA
007000*                                     DIRETORIA DE COMUNICACAO.
007100* 03/09/2009 J.ALMEIDA     SOL-0902   REVISAO GERAL DE NOMES DE
007200*                                     PARAGRAFO E MENSAGENS DE
007300*                                     ERRO - O PARAGRAFO INICIAL
007400*                                     E AS MENSAGENS DE OPEN/READ
007500*                                     AINDA ESTAVAM EM CASTELHANO
007600*                                     (HERANCA DO PROGRAMA MODELO
007700*                                     USADO PELO CPD PARA TREINAR
007800*                                     PROGRAMADOR NOVATO EM 1989).
007900*                                     PASSADAS PARA PORTUGUES.
008000* 02/12/2009 J.ALMEIDA     SOL-0902   AUMENTADA A DOCUMENTACAO
008100*                                     INTERNA DO PROGRAMA (CAMPOS
008200*                                     DE WORKING-STORAGE E
008300*                                     PARAGRAFOS DA PROCEDURE
008400*                                     DIVISION) A PEDIDO DA
008500*                                     AUDITORIA DE SISTEMAS, QUE
008600*                                     RECLAMOU DA FALTA DE
008700*                                     COMENTARIO EM PROGRAMA DE
008800*                                     PRODUCAO CRITICO.
008900*================================================================*
009000 ENVIRONMENT DIVISION.
009100*----------------------------------------------------------------
009200* A CONFIGURATION SECTION ABAIXO E PADRAO CPD - O PROGRAMA RODA
009300* SEMPRE NO MESMO EQUIPAMENTO DA SALA DE PROCESSAMENTO BATCH.
009400*----------------------------------------------------------------
009500 CONFIGURATION SECTION.
009600 SOURCE-COMPUTER.    IBM-PC.
009700 OBJECT-COMPUTER.    IBM-PC.
009800*----------------------------------------------------------------
009900* SPECIAL-NAMES:
010000* C01              - CANAL DE SALTO DE FORMULARIO PARA A PRIMEIRA
010100*                    LINHA DO CABECALHO DO RELATORIO (IMPRESSORA
010200*                    DE FORMULARIO CONTINUO DO CPD).
010300* ALFA-MAIUSCULA   - USADA NO FILTRO DE SITUACAO PARA DETECTAR
010400*                    CODIGO DE SITUACAO GRAVADO COM LIXO (NAO
010500*                    ALFABETICO MAIUSCULO) NO ARQUIVO DE ENTRADA.
010600* UPSI-0           - CHAVE DE OPERADOR LIGADA NO JCL/SCRIPT DE
010700*                    SUBMISSAO PARA TAMBEM MANDAR O RODAPE DE
010800*                    ESTATISTICAS PARA O CONSOLE (SOL-0890).
010900*----------------------------------------------------------------
011000 SPECIAL-NAMES.
011100     C01 IS TOP-OF-FORM
011200     CLASS ALFA-MAIUSCULA IS "A" THRU "Z"
011300     UPSI-0 ON STATUS IS CHAVE-ESTATISTICAS.
011400 INPUT-OUTPUT SECTION.
011500*----------------------------------------------------------------
011600* FILE-CONTROL - SEIS ARQUIVOS: QUATRO DE ENTRADA (PROPOSICOES
011700* DO DIA, TABELA DE PALAVRAS-CHAVE, TABELA DE EXCLUSOES, VISTOS
011800* DE LOTES ANTERIORES), UM ARQUIVO DE SAIDA REGRAVANDO O CONTROLE
011900* DE VISTOS E O RELATORIO IMPRESSO. TODOS SEQUENCIAIS EM DISCO,
012000* EXCETO O RELATORIO QUE VAI PARA IMPRESSORA.
012100*----------------------------------------------------------------
012200 FILE-CONTROL.
012300* PROPOSICOES - LOTE DO DIA, JA VEM ORDENADO POR PROP-ID (CAMPO
012400* PROP-ID) PELO SISTEMA QUE EXTRAI DA BASE DA CASA LEGISLATIVA.
012500     SELECT PROPOSICOES ASSIGN TO DISK
012600                         ORGANIZATION IS LINE SEQUENTIAL
012700                         FILE STATUS IS PRO-ESTADO.
012800
012900* PALAVRAS - TABELA DE INTERESSE, MANTIDA PELA DIRETORIA, JA VEM
013000* AGRUPADA POR TEMA (KW-TOPIC) NO PROPRIO ARQUIVO.
013100     SELECT PALAVRAS     ASSIGN TO DISK
013200                         ORGANIZATION IS LINE SEQUENTIAL
013300                         FILE STATUS IS PAL-ESTADO.
013400
013500* EXCLUSOES - LISTA DE ASSUNTOS DE RUIDO QUE NUNCA INTERESSAM
013600* (HOMENAGEM, RADIODIFUSAO ETC) - SOL-0255/SOL-0788.
013700     SELECT EXCLUSOES    ASSIGN TO DISK
013800                         ORGANIZATION IS LINE SEQUENTIAL
013900                         FILE STATUS IS EXC-ESTADO.
014000
014100* VISTOS-IN - CONTROLE DE PROPOSICOES JA AVISADAS EM LOTES
014200* ANTERIORES, ORDENADO ASCENDENTE POR CODIGO (SOL-0410).
014300     SELECT VISTOS-IN    ASSIGN TO DISK
014400                         ORGANIZATION IS LINE SEQUENTIAL
014500                         FILE STATUS IS VIN-ESTADO.
014600
014700* VISTOS-OUT - REGRAVACAO DO CONTROLE DE VISTOS, JA COM OS
014800* CODIGOS NOVOS DO LOTE DE HOJE INTERCALADOS (SOL-0833).
014900     SELECT VISTOS-OUT   ASSIGN TO DISK
015000                         ORGANIZATION IS LINE SEQUENTIAL
015100                         FILE STATUS IS VOU-ESTADO.
015200
015300* RELATORIO - LISTADO DE NOVIDADES POR TEMA, 132 COLUNAS.
015400     SELECT RELATORIO    ASSIGN TO PRINTER
015500                         FILE STATUS IS REL-ESTADO.
015600
015700 DATA DIVISION.
015800 FILE SECTION.
015900*----------------------------------------------------------------
016000* FD PROPOSICOES - UM REGISTRO POR PROPOSICAO LEGISLATIVA DO DIA.
016100* 300 BYTES FIXOS (VER LAYOUT ABAIXO).
016200*----------------------------------------------------------------
016300 FD  PROPOSICOES LABEL RECORD IS STANDARD
016400             VALUE OF FILE-ID IS "PROPOSIC.DAT".
016500 01  REG-PROPOSICAO.
016600* IDENTIFICADOR UNICO DA PROPOSICAO NA CASA LEGISLATIVA.
016700     03  PROP-ID             PIC 9(10).
016800* TIPO DA PROPOSICAO (PL, PEC, PLP, REQ ETC).
016900     03  PROP-TYPE           PIC X(4).
017000* NUMERO DA PROPOSICAO DENTRO DO ANO LEGISLATIVO.
017100     03  PROP-NUMBER         PIC 9(6).
017200* ANO LEGISLATIVO DA PROPOSICAO.
017300     03  PROP-YEAR           PIC 9(4).
017400* CODIGO DE SITUACAO ATUAL (TRA/CPA/PLE/ARQ/TRF/RET/PRE/OUTRO) -
017500* VER O FILTRO DE SITUACAO NO PARAGRAFO 080.
017600     03  PROP-SIT-CD         PIC X(3).
017700* DATA DE APRESENTACAO/ULTIMA ATUALIZACAO, FORMATO AAAAMMDD.
017800     03  PROP-DATE           PIC 9(8).
017900* EMENTA (RESUMO) DA PROPOSICAO, JA EM MAIUSCULA E SEM ACENTO -
018000* E NELA QUE O FILTRO DE EXCLUSAO E A PONTUACAO PROCURAM TEXTO.
018100     03  PROP-EMENTA         PIC X(200).
018200     03  FILLER              PIC X(65).
018300
018400*----------------------------------------------------------------
018500* FD PALAVRAS - TABELA DE PALAVRAS-CHAVE DE INTERESSE, ATE 100
018600* LINHAS, 80 BYTES FIXOS. O ARQUIVO CHEGA AGRUPADO POR TEMA.
018700*----------------------------------------------------------------
018800 FD  PALAVRAS   LABEL RECORD IS STANDARD
018900             VALUE OF FILE-ID IS "PALAVRAS.DAT".
019000 01  REG-PALAVRA-CHAVE.
019100* NOME DO TEMA DE INTERESSE - E A QUEBRA DE CONTROLE DO
019200* RELATORIO (VER PARAGRAFO 033 E A TABELA WS-TABELA-TOPICOS).
019300     03  KW-TOPIC            PIC X(20).
019400* TEXTO/EXPRESSAO A PROCURAR NA EMENTA DA PROPOSICAO.
019500     03  KW-TEXT             PIC X(40).
019600* PESO EM PONTOS POR OCORRENCIA DA PALAVRA NA EMENTA.
019700     03  KW-WEIGHT           PIC 9(3).
019800     03  FILLER              PIC X(17).
019900
020000*----------------------------------------------------------------
020100* FD EXCLUSOES - ASSUNTOS DE RUIDO, ATE 50 LINHAS, 60 BYTES.
020200*----------------------------------------------------------------
020300 FD  EXCLUSOES  LABEL RECORD IS STANDARD
020400             VALUE OF FILE-ID IS "EXCLUSAO.DAT".
020500 01  REG-EXCLUSAO.
020600* SE ESTE TEXTO APARECER NA EMENTA A PROPOSICAO E DESCARTADA,
020700* INDEPENDENTE DE PONTUACAO (SOL-0255/SOL-0788).
020800     03  EX-TEXT             PIC X(40).
020900     03  FILLER              PIC X(20).
021000
021100*----------------------------------------------------------------
021200* FD VISTOS-IN - CONTROLE DE PROPOSICOES JA AVISADAS, VINDO DO
021300* LOTE ANTERIOR, ORDENADO ASCENDENTE POR CODIGO. 20 BYTES.
021400*----------------------------------------------------------------
021500 FD  VISTOS-IN  LABEL RECORD IS STANDARD
021600             VALUE OF FILE-ID IS "VISTOS.DAT".
021700 01  REG-VISTO-ENT.
021800* CODIGO DA PROPOSICAO JA NOTIFICADA ANTERIORMENTE.
021900     03  SEEN-PROP-ID-E      PIC 9(10).
022000* DATA EM QUE A PROPOSICAO FOI NOTIFICADA PELA PRIMEIRA VEZ.
022100     03  SEEN-DATE-E         PIC 9(8).
022200     03  FILLER              PIC X(2).
022300
022400*----------------------------------------------------------------
022500* FD VISTOS-OUT - MESMO LAYOUT DO VISTOS-IN, REGRAVADO COM OS
022600* CODIGOS NOVOS DE HOJE JA INTERCALADOS EM ORDEM (SOL-0833).
022700*----------------------------------------------------------------
022800 FD  VISTOS-OUT LABEL RECORD IS STANDARD
022900             VALUE OF FILE-ID IS "VISTOSN.DAT".
023000 01  REG-VISTO-SAI.
023100     03  SEEN-PROP-ID-S      PIC 9(10).
023200     03  SEEN-DATE-S         PIC 9(8).
023300     03  FILLER              PIC X(2).
023400
023500*----------------------------------------------------------------
023600* FD RELATORIO - LINHA DE IMPRESSAO, 132 COLUNAS, SEM LABEL (E
023700* IMPRESSORA). TODOS OS REGISTROS PTR-xxx ABAIXO SAO MOVIDOS
023800* PARA LINHA-RELATORIO ANTES DE CADA WRITE.
023900*----------------------------------------------------------------
024000 FD  RELATORIO  LABEL RECORD IS OMITTED.
024100 01  LINHA-RELATORIO         PIC X(132).
024200
024300 WORKING-STORAGE SECTION.
024400*----------------------------------------------------------------
024500* INDICADORES DE FIM-DE-ARQUIVO (88-LEVEL) E CHAVES DE FILE
024600* STATUS DE CADA ARQUIVO DO PROGRAMA.
024700*----------------------------------------------------------------
024800* FIM-PROPOSICOES LIGA QUANDO O READ DE PROPOSICOES BATE EOF.
024900 77  PRO-EOF             PIC XXX     VALUE "NO".
025000     88 FIM-PROPOSICOES              VALUE "SI".
025100* FIM-VISTOS LIGA QUANDO O READ DE VISTOS-IN BATE EOF.
025200 77  VIN-EOF             PIC XXX     VALUE "NO".
025300     88 FIM-VISTOS                   VALUE "SI".
025400* FILE STATUS DE CADA SELECT - TESTADO APOS TODO OPEN/READ.
025500 77  PRO-ESTADO          PIC XX.
025600 77  PAL-ESTADO          PIC XX.
025700 77  EXC-ESTADO          PIC XX.
025800 77  VIN-ESTADO          PIC XX.
025900 77  VOU-ESTADO          PIC XX.
026000 77  REL-ESTADO          PIC XX.
026100* LIGADA PELO FILTRO QUE DESCARTOU A PROPOSICAO CORRENTE (SI/NO)
026200* - TESTADA ENTRE CADA FILTRO NO PARAGRAFO 070-PROCESSAR PARA
026300* EVITAR RODAR FILTRO SEGUINTE EM REGISTRO JA DESCARTADO.
026400 77  WS-DESCARTADA       PIC XXX     VALUE "NO".
026500
026600*----------------------------------------------------------------
026700* CONTADORES E SUBSCRITOS - TODOS BINARIOS (COMP)
026800*----------------------------------------------------------------
026900* QUANTIDADE DE LINHAS EFETIVAMENTE CARREGADAS EM CADA TABELA.
027000 77  WS-QTD-PALAVRAS     PIC 9(4)    COMP VALUE ZERO.
027100 77  WS-QTD-TOPICOS      PIC 9(4)    COMP VALUE ZERO.
027200 77  WS-QTD-EXCLUSOES    PIC 9(4)    COMP VALUE ZERO.
027300 77  WS-QTD-VISTOS       PIC 9(4)    COMP VALUE ZERO.
027400 77  WS-QTD-MATCH        PIC 9(4)    COMP VALUE ZERO.
027500* SUBSCRITOS DE TRABALHO USADOS NOS PERFORM VARYING DE CARGA E
027600* DE PERCORRIMENTO DE TABELA - UM POR TABELA, SEM REAPROVEITAR
027700* O MESMO CAMPO PARA TABELAS DIFERENTES.
027800 77  WS-SUB-PAL          PIC 9(4)    COMP VALUE ZERO.
027900 77  WS-SUB-EXC          PIC 9(4)    COMP VALUE ZERO.
028000 77  WS-SUB-MAT          PIC 9(4)    COMP VALUE ZERO.
028100 77  WS-SUB-TOP          PIC 9(4)    COMP VALUE ZERO.
028200* SUBSCRITO DA TABELA DE VISTOS NA INTERCALACAO DE SAIDA DE
028300* 160-DETERMINAR-MENOR-ID/161/162 (SOL-0833) - NAO REUTILIZA
028400* WS-SUB-TOP, QUE E O SUBSCRITO PROPRIO DA TABELA DE TEMAS.
028500 77  WS-SUB-VIS          PIC 9(4)    COMP VALUE ZERO.
028600* CONTADORES DE RODAPE DO RELATORIO (SOL-0890) - UM POR MOTIVO
028700* DE DESCARTE, MAIS O TOTAL GERAL DE REGISTROS LIDOS.
028800 77  WS-REGISTROS-LIDOS  PIC 9(6)    COMP VALUE ZERO.
028900 77  WS-CONT-SITUACAO    PIC 9(6)    COMP VALUE ZERO.
029000 77  WS-CONT-EXCLUIDA    PIC 9(6)    COMP VALUE ZERO.
029100 77  WS-CONT-JA-VISTO    PIC 9(6)    COMP VALUE ZERO.
029200 77  WS-CONT-SCORE-BAIXO PIC 9(6)    COMP VALUE ZERO.
029300* TOTAL GERAL DE PROPOSICOES NOTIFICADAS NO LOTE (RODAPE E
029400* TAMBEM O GATILHO DO CASO "NENHUM ITEM NOVO").
029500 77  WS-TOTAL-GERAL      PIC 9(6)    COMP VALUE ZERO.
029600* CONTADOR DE ACERTOS DENTRO DO TEMA CORRENTE, ZERADO A CADA
029700* QUEBRA DE CONTROLE EM 141-AVALIAR-TOPICO.
029800 77  WS-CONT-TOPICO      PIC 9(6)    COMP VALUE ZERO.
029900* PONTUACAO CALCULADA PARA A PROPOSICAO CORRENTE E PONTUACAO
030000* PARCIAL DE UMA UNICA PALAVRA-CHAVE (VER PARAGRAFO 110/111).
030100 77  WS-SCORE-TOTAL      PIC 9(4)    COMP VALUE ZERO.
030200 77  WS-PONTOS-PALAVRA   PIC 9(4)    COMP VALUE ZERO.
030300* MAIOR PONTUACAO DE PALAVRA-CHAVE ENCONTRADA ATE AGORA NA
030400* PROPOSICAO CORRENTE - DEFINE O TEMA DO AVISO (SOL-0512).
030500 77  WS-MELHOR-PONTOS    PIC 9(4)    COMP VALUE ZERO.
030600* QUANTIDADE DE OCORRENCIAS NAO SOBREPOSTAS ENCONTRADA PELA
030700* ROTINA COMUM 900-CONTAR-OCORRENCIAS (SOL-0344).
030800 77  WS-QTD-OCORRENCIAS  PIC 9(4)    COMP VALUE ZERO.
030900* TAMANHO REAL (SEM BRANCO A DIREITA) DO TEXTO QUE ESTA SENDO
031000* PROCURADO NA EMENTA, E POSICAO CORRENTE DA BUSCA.
031100 77  WS-LEN-BUSCA        PIC 9(4)    COMP VALUE ZERO.
031200 77  WS-POS-BUSCA        PIC 9(4)    COMP VALUE ZERO.
031300* INDICE AUXILIAR DE VARREDURA USADO PARA MEDIR WS-TEXTO-BUSCA.
031400 77  WS-I-AUX            PIC 9(4)    COMP VALUE ZERO.
031500* SECULO CALCULADO A PARTIR DO ANO DE 2 DIGITOS DO ACCEPT FROM
031600* DATE (SOL-0699/SOL-0705) - 19 OU 20.
031700 77  WS-SECULO           PIC 9(4)    COMP VALUE ZERO.
031800* CHAVE SI/NO - PROPOSICAO CORRENTE JA CONSTA NA TABELA DE
031900* VISTOS (RESULTADO DO SEARCH EM 100-FILTRO-VISTOS).
032000 77  WS-ACHOU-VISTO      PIC XXX     VALUE "NO".
032100* TEMA DA PALAVRA-CHAVE DE MAIOR PONTUACAO ATE AGORA NA
032200* PROPOSICAO CORRENTE.
032300 77  WS-MELHOR-TOPICO    PIC X(20)   VALUE SPACES.
032400* AREA DE TRABALHO PARA O TEXTO SENDO PROCURADO NA EMENTA -
032500* RECEBE TANTO EX-TEXT (FILTRO DE EXCLUSAO) QUANTO KW-TEXT
032600* (PONTUACAO), PARA USAR A MESMA ROTINA 900 NOS DOIS CASOS.
032700 77  WS-TEXTO-BUSCA      PIC X(40)   VALUE SPACES.
032800
032900*----------------------------------------------------------------
033000* DATA E HORA DE EXECUCAO - VER CHAMADO SOL-0699/SOL-0705
033100*----------------------------------------------------------------
033200* DATA DO SISTEMA NO FORMATO AAMMDD (2 DIGITOS DE ANO, LIMITACAO
033300* DO ACCEPT FROM DATE) - A REDEFINES ABAIXO QUEBRA EM AA/MM/DD.
033400 01  WS-DATA-EXECUCAO        PIC 9(6).
033500 01  WS-DATA-EXECUCAO-R REDEFINES WS-DATA-EXECUCAO.
033600     03  WS-DATA-EXEC-AA     PIC 99.
033700     03  WS-DATA-EXEC-MM     PIC 99.
033800     03  WS-DATA-EXEC-DD     PIC 99.
033900* HORA DO SISTEMA NO FORMATO HHMMSSCC - A REDEFINES ABAIXO
034000* QUEBRA EM HH/MM/SS/CC PARA MONTAR O CABECALHO (SOL-0561).
034100 01  WS-HORA-EXECUCAO        PIC 9(8).
034200 01  WS-HORA-EXECUCAO-R REDEFINES WS-HORA-EXECUCAO.
034300     03  WS-HORA-EXEC-HH     PIC 99.
034400     03  WS-HORA-EXEC-MM     PIC 99.
034500     03  WS-HORA-EXEC-SS     PIC 99.
034600     03  WS-HORA-EXEC-CC     PIC 99.
034700* ANO COMPLETO DE 4 DIGITOS, CALCULADO A PARTIR DO SECULO
034800* (WS-SECULO) MAIS O ANO DE 2 DIGITOS DO ACCEPT FROM DATE.
034900 01  WS-ANO-COMPLETO         PIC 9(4).
035000* DATA AAAAMMDD GRAVADA NO ARQUIVO DE VISTOS PARA CADA MATCH
035100* NOVO DE HOJE - MONTADA EM 170-GRAVAR-VISTOS.
035200 01  WS-DATA-NOVO-VISTO      PIC 9(8).
035300
035400*----------------------------------------------------------------
035500* TABELA DE PALAVRAS-CHAVE (CARGA SEQUENCIAL, MESMO PADRAO)
035600*----------------------------------------------------------------
035700 01  WS-TABELA-PALAVRAS.
035800* UMA ENTRADA POR PALAVRA-CHAVE LIDA DE PALAVRAS.DAT, ATE 100.
035900     03  WS-PALAVRA OCCURS 100 TIMES
036000         INDEXED BY IND-PAL.
036100* TEMA DA PALAVRA (COPIA DE KW-TOPIC).
036200         05  WS-PAL-TOPICO       PIC X(20).
036300* TEXTO DA PALAVRA (COPIA DE KW-TEXT).
036400         05  WS-PAL-TEXTO        PIC X(40).
036500* PESO DA PALAVRA (COPIA DE KW-WEIGHT).
036600         05  WS-PAL-PESO         PIC 9(3).
036700         05  FILLER              PIC X(17).
036800     03  FILLER                  PIC X(1).
036900
037000*----------------------------------------------------------------
037100* TABELA DE TEMAS DISTINTOS, NA ORDEM DE CHEGADA DO ARQUIVO DE
037200* PALAVRAS (QUE JA VEM AGRUPADO POR TEMA) - USADA SO NA QUEBRA
037300* DE CONTROLE DO RELATORIO.
037400*----------------------------------------------------------------
037500 01  WS-TABELA-TOPICOS.
037600* UM TEMA POR ENTRADA, NA ORDEM EM QUE APARECEU PELA PRIMEIRA
037700* VEZ NO ARQUIVO DE PALAVRAS (MONTADA NO PARAGRAFO 033).
037800     03  WS-TOPICO OCCURS 100 TIMES
037900         INDEXED BY IND-TOP.
038000         05  WS-TOPICO-NOME      PIC X(20).
038100         05  FILLER              PIC X(01).
038200     03  FILLER                  PIC X(1).
038300
038400*----------------------------------------------------------------
038500* TABELA DE EXCLUSOES (ASSUNTOS DE RUIDO)
038600*----------------------------------------------------------------
038700 01  WS-TABELA-EXCLUSAO.
038800* UM TEXTO DE EXCLUSAO POR ENTRADA, ATE 50.
038900     03  WS-EXCLUSAO OCCURS 50 TIMES
039000         INDEXED BY IND-EXC.
039100         05  WS-EXC-TEXTO        PIC X(40).
039200         05  FILLER              PIC X(20).
039300     03  FILLER                  PIC X(1).
039400
039500*----------------------------------------------------------------
039600* TABELA DE VISTOS (PROPOSICOES JA AVISADAS), CARREGADA NA
039700* MESMA ORDEM EM QUE VEM NO ARQUIVO VISTOS-IN (ASCENDENTE POR
039800* CODIGO) PARA A INTERCALACAO DE SAIDA EM 160/170.
039900 01  WS-TABELA-VISTOS.
040000* ATE 1000 CODIGOS JA NOTIFICADOS. O SEARCH LINEAR DO
040100* PARAGRAFO 100-FILTRO-VISTOS PERCORRE ESTA TABELA DO INICIO
040200* AO FIM (SOL-0410/SOL-0833) - SUFICIENTE PARA O VOLUME DIARIO.
040300     03  WS-VISTO OCCURS 1000 TIMES
040400         INDEXED BY IND-VIS.
040500         05  WV-ID               PIC 9(10).
040600         05  WV-DATA             PIC 9(8).
040700         05  FILLER              PIC X(2).
040800     03  FILLER                  PIC X(1).
040900
041000*----------------------------------------------------------------
041100* AREA DE MONTAGEM DE UM MATCH ANTES DE GUARDAR NA TABELA -
041200* REDEFINIDA EM FORMA PLANA PARA O DUMP DE ESTOURO DE TABELA
041300* (CHAMADO SOL-0512).
041400*----------------------------------------------------------------
041500 01  WS-MATCH-ATUAL.
041600     03  WM-PROP-ID          PIC 9(10).
041700     03  WM-PROP-TYPE        PIC X(4).
041800     03  WM-PROP-NUMBER      PIC 9(6).
041900     03  WM-PROP-YEAR        PIC 9(4).
042000* PONTUACAO FINAL DA PROPOSICAO QUE CASOU NO FILTRO.
042100     03  WM-SCORE            PIC 9(4).
042200* TEMA DA PALAVRA-CHAVE DE MAIOR PONTUACAO (SOL-0512).
042300     03  WM-TOPICO           PIC X(20).
042400* PRIMEIROS 88 CARACTERES DA EMENTA - E O QUE CABE NA COLUNA
042500* DE EMENTA DA LINHA DE DETALHE DO RELATORIO (45-132).
042600     03  WM-EMENTA           PIC X(88).
042700     03  FILLER              PIC X(1).
042800* VISAO PLANA DE WS-MATCH-ATUAL, USADA SO PARA O DISPLAY DE
042900* DIAGNOSTICO QUANDO A TABELA WS-TABELA-MATCH ESTOURA (130).
043000 01  WS-MATCH-ATUAL-X REDEFINES WS-MATCH-ATUAL
043100                             PIC X(137).
043200
043300*----------------------------------------------------------------
043400* TABELA DE PROPOSICOES QUE CASARAM NO DIA (ATE 5000 - VER
043500* 130-REGISTRAR-MATCH PARA O TRATAMENTO DE ESTOURO).
043600*----------------------------------------------------------------
043700 01  WS-TABELA-MATCH.
043800* CADA ENTRADA E UMA COPIA DE WS-MATCH-ATUAL NO MOMENTO DO
043900* MATCH - A TABELA E PERCORRIDA POR TEMA EM 140/141/142 PARA
044000* IMPRIMIR O RELATORIO AGRUPADO POR TEMA (E NAO POR ORDEM DE
044100* CHEGADA DA PROPOSICAO).
044200     03  WS-MATCH OCCURS 5000 TIMES
044300         INDEXED BY IND-MAT.
044400         05  WT-PROP-ID          PIC 9(10).
044500         05  WT-PROP-TYPE        PIC X(4).
044600         05  WT-PROP-NUMBER      PIC 9(6).
044700         05  WT-PROP-YEAR        PIC 9(4).
044800         05  WT-SCORE            PIC 9(4).
044900         05  WT-TOPICO           PIC X(20).
045000         05  WT-EMENTA           PIC X(88).
045100         05  FILLER              PIC X(1).
045200     03  FILLER                  PIC X(1).
045300
045400*----------------------------------------------------------------
045500* LINHAS DE CABECALHO DO RELATORIO
045600*----------------------------------------------------------------
045700* LINHA 1 - TITULO DO RELATORIO.
045800 01  PTR-CABEC1.
045900     03  FILLER              PIC X(33)
046000         VALUE "MONITOR DE INTERESSES - FENAJUFE".
046100     03  FILLER              PIC X(99) VALUE SPACES.
046200* LINHA 2 - DATA E HORA DE EMISSAO (SOL-0561).
046300 01  PTR-CABEC2.
046400     03  FILLER              PIC X(6) VALUE "DATA: ".
046500     03  PC2-DIA             PIC 99.
046600     03  FILLER              PIC X(1) VALUE "/".
046700     03  PC2-MES             PIC 99.
046800     03  FILLER              PIC X(1) VALUE "/".
046900     03  PC2-ANO             PIC 9999.
047000     03  FILLER              PIC X(2) VALUE SPACES.
047100     03  FILLER              PIC X(6) VALUE "HORA: ".
047200     03  PC2-HH              PIC 99.
047300     03  FILLER              PIC X(1) VALUE ":".
047400     03  PC2-MM              PIC 99.
047500     03  FILLER              PIC X(103) VALUE SPACES.
047600* LINHA 3 - CABECALHO DE COLUNA DO DETALHE. O CAMPO "SCORE" TEM
047700* 5 CARACTERES - O ROTULO "SCORE" TINHA SIDO GRAVADO NUM FILLER
047800* DE SO 4 BYTES (ESTOURAVA O VALUE E DEIXAVA A LINHA COM 131
047900* BYTES EM VEZ DE 132) - CORRIGIDO NO CHAMADO SOL-0902.
048000 01  PTR-CABEC3.
048100     03  FILLER              PIC X(20) VALUE "TEMA".
048200     03  FILLER              PIC X(2) VALUE SPACES.
048300     03  FILLER              PIC X(4) VALUE "TIPO".
048400     03  FILLER              PIC X(2) VALUE SPACES.
048500     03  FILLER              PIC X(6) VALUE "NUMERO".
048600     03  FILLER              PIC X(9) VALUE SPACES.
048700     03  FILLER              PIC X(5) VALUE "SCORE".
048800     03  FILLER              PIC X(1) VALUE SPACES.
048900     03  FILLER              PIC X(6) VALUE "EMENTA".
049000     03  FILLER              PIC X(77) VALUE SPACES.
049100
049200*----------------------------------------------------------------
049300* LINHA DE DETALHE - COLUNAS FIXADAS CONFORME O LAYOUT DO
049400* RELATORIO (1-20 TEMA, 22-25 TIPO, 27-32 NUMERO, 34 "/",
049500* 35-38 ANO, 40-43 SCORE, 45-132 EMENTA).
049600*----------------------------------------------------------------
049700 01  PTR-DETALHE.
049800     03  PD-TOPICO           PIC X(20).
049900     03  FILLER              PIC X(1) VALUE SPACES.
050000     03  PD-TIPO             PIC X(4).
050100     03  FILLER              PIC X(1) VALUE SPACES.
050200     03  PD-NUMERO           PIC 9(6).
050300     03  FILLER              PIC X(1) VALUE SPACES.
050400     03  FILLER              PIC X(1) VALUE "/".
050500     03  PD-ANO              PIC 9(4).
050600     03  FILLER              PIC X(1) VALUE SPACES.
050700     03  PD-SCORE            PIC ZZZ9.
050800     03  FILLER              PIC X(1) VALUE SPACES.
050900     03  PD-EMENTA           PIC X(88).
051000
051100* LINHA DE TOTAL POR TEMA - QUEBRA DE CONTROLE (VER 143).
051200 01  PTR-TOTAL-TOPICO.
051300     03  FILLER              PIC X(6) VALUE "TOTAL ".
051400     03  PT-TOPICO           PIC X(20).
051500     03  FILLER              PIC X(2) VALUE ": ".
051600     03  PT-QTDE             PIC ZZZ9.
051700     03  FILLER              PIC X(100) VALUE SPACES.
051800
051900* LINHA UNICA PARA O CASO DE ZERO MATCH NO LOTE (VER 144).
052000 01  PTR-SEM-ITENS.
052100     03  FILLER              PIC X(17)
052200         VALUE "NENHUM ITEM NOVO".
052300     03  FILLER              PIC X(115) VALUE SPACES.
052400
052500* RODAPE - TOTAL GERAL DE PROPOSICOES NOTIFICADAS.
052600 01  PTR-RODAPE-GERAL.
052700     03  FILLER              PIC X(13) VALUE "TOTAL GERAL: ".
052800     03  PR-GERAL            PIC ZZZ9.
052900     03  FILLER              PIC X(115) VALUE SPACES.
053000
053100* RODAPE - DESCARTADAS PELO FILTRO DE SITUACAO (080).
053200 01  PTR-RODAPE-SIT.
053300     03  FILLER              PIC X(27)
053400         VALUE "DESCARTADAS POR SITUACAO: ".
053500     03  PR-SIT              PIC ZZZ9.
053600     03  FILLER              PIC X(101) VALUE SPACES.
053700
053800* RODAPE - DESCARTADAS PELO FILTRO DE EXCLUSAO (090).
053900 01  PTR-RODAPE-EXC.
054000     03  FILLER              PIC X(27)
054100         VALUE "DESCARTADAS POR EXCLUSAO: ".
054200     03  PR-EXC              PIC ZZZ9.
054300     03  FILLER              PIC X(101) VALUE SPACES.
054400
054500* RODAPE - DESCARTADAS POR JA CONSTAR NA TABELA DE VISTOS (100).
054600 01  PTR-RODAPE-VIS.
054700     03  FILLER              PIC X(28)
054800         VALUE "DESCARTADAS POR JA VISTAS: ".
054900     03  PR-VIS              PIC ZZZ9.
055000     03  FILLER              PIC X(100) VALUE SPACES.
055100
055200* RODAPE - DESCARTADAS POR PONTUACAO ABAIXO DE 25 (110).
055300 01  PTR-RODAPE-SCO.
055400     03  FILLER              PIC X(31)
055500         VALUE "DESCARTADAS POR SCORE BAIXO: ".
055600     03  PR-SCO              PIC ZZZ9.
055700     03  FILLER              PIC X(97) VALUE SPACES.
055800
055900* RODAPE - TOTAL DE REGISTROS LIDOS DO ARQUIVO DE PROPOSICOES.
056000 01  PTR-RODAPE-LID.
056100     03  FILLER              PIC X(17) VALUE "REGISTROS LIDOS: ".
056200     03  PR-LID              PIC ZZZ9.
056300     03  FILLER              PIC X(111) VALUE SPACES.
056400
056500 PROCEDURE DIVISION.
056600*----------------------------------------------------------------
056700* INICIO - PARAGRAFO PRINCIPAL. RENOMEADO DE "COMIENZO" PARA
056800* "INICIO" NO CHAMADO SOL-0902: O NOME ANTIGO, ASSIM COMO AS
056900* MENSAGENS DE ERRO DE OPEN/READ MAIS ABAIXO, VEIO DO PROGRAMA
057000* MODELO EM CASTELHANO USADO PARA TREINAMENTO DE PROGRAMADOR
057100* NOVATO NO CPD E NUNCA TINHA SIDO TRADUZIDO.
057200*----------------------------------------------------------------
057300 INICIO.
057400*----------------------------------------------------------------
057500* CHAMADO SOL-0890 - SE A CHAVE UPSI-0 DO OPERADOR ESTIVER
057600* LIGADA, O RODAPE TAMBEM VAI PARA O CONSOLE (NAO MEXE NO
057700* LAYOUT DO ARQUIVO RELATORIO).
057800*----------------------------------------------------------------
057900* SEQUENCIA FIXA DO LOTE: ABRE ARQUIVOS, OBTEM DATA/HORA, EMITE
058000* CABECALHO, CARREGA AS TRES TABELAS DE APOIO (PALAVRAS,
058100* EXCLUSOES E VISTOS), PROCESSA TODA A FILA DE PROPOSICOES,
058200* IMPRIME O RELATORIO AGRUPADO POR TEMA, REGRAVA O CONTROLE DE
058300* VISTOS E FECHA TUDO.
058400      PERFORM 010-ABRIR-ARQUIVOS.
058500      PERFORM 015-OBTER-DATA-HORA.
058600      PERFORM 020-ESCREVER-CABECALHO.
058700      PERFORM 030-CARREGAR-TABELA-PALAVRAS.
058800      PERFORM 040-CARREGAR-TABELA-EXCLUSAO.
058900      PERFORM 050-CARREGAR-TABELA-VISTOS.
059000      PERFORM 060-LER-PROPOSICAO.
059100      PERFORM 070-PROCESSAR UNTIL FIM-PROPOSICOES.
059200      PERFORM 140-IMPRIMIR-TOPICOS.
059300      PERFORM 150-ESCREVER-RODAPE.
059400      PERFORM 170-GRAVAR-VISTOS.
059500      PERFORM 190-FECHAR-ARQUIVOS.
059600      STOP RUN.
059700
059800*------------------------------------------------------------------
059900*******
060000 010-ABRIR-ARQUIVOS.
060100*******
060200* ABRE OS QUATRO ARQUIVOS DE ENTRADA, O ARQUIVO DE SAIDA DE
060300* VISTOS E O RELATORIO. QUALQUER FILE STATUS DIFERENTE DE ZERO
060400* EM QUALQUER OPEN E ERRO FATAL - O LOTE NAO PODE CONTINUAR SEM
060500* TODOS OS ARQUIVOS DISPONIVEIS, ENTAO O PROGRAMA PARA NA HORA.
060600     OPEN INPUT PROPOSICOES.
060700     IF PRO-ESTADO NOT = ZERO
060800         DISPLAY "ERRO NA ABERTURA DE PROPOSICOES FS: "
060900             PRO-ESTADO
061000         STOP RUN.
061100     OPEN INPUT PALAVRAS.
061200     IF PAL-ESTADO NOT = ZERO
061300         DISPLAY "ERRO NA ABERTURA DE PALAVRAS FS: " PAL-ESTADO
061400         STOP RUN.
061500     OPEN INPUT EXCLUSOES.
061600     IF EXC-ESTADO NOT = ZERO
061700         DISPLAY "ERRO NA ABERTURA DE EXCLUSOES FS: "
061800             EXC-ESTADO
061900         STOP RUN.
062000     OPEN INPUT VISTOS-IN.
062100     IF VIN-ESTADO NOT = ZERO
062200         DISPLAY "ERRO NA ABERTURA DE VISTOS-IN FS: "
062300             VIN-ESTADO
062400         STOP RUN.
062500     OPEN OUTPUT VISTOS-OUT.
062600     IF VOU-ESTADO NOT = ZERO
062700         DISPLAY "ERRO NA ABERTURA DE VISTOS-OUT FS: "
062800             VOU-ESTADO
062900         STOP RUN.
063000     OPEN OUTPUT RELATORIO.
063100     IF REL-ESTADO NOT = ZERO
063200         DISPLAY "ERRO NA ABERTURA DE RELATORIO FS: "
063300             REL-ESTADO
063400         STOP RUN.
063500*------------------------------------------------------------------
063600*******
063700 015-OBTER-DATA-HORA.
063800*******
063900* CHAMADO SOL-0699/SOL-0705 - ACCEPT FROM DATE SO TRAZ 2
064000* DIGITOS DE ANO. A JANELA DE SECULO ABAIXO FOI REVISTA EM
064100* 1999 DEPOIS DO TESTE DE VIRADA DE ANO NO CPD.
064200* REGRA DA JANELA: ANO DE 2 DIGITOS MENOR QUE 50 E CONSIDERADO
064300* SECULO 20 (20XX), DE 50 EM DIANTE E CONSIDERADO SECULO 19
064400* (19XX) - SUFICIENTE PARA A EXPECTATIVA DE VIDA DESTE PROGRAMA.
064500     ACCEPT WS-DATA-EXECUCAO FROM DATE.
064600     ACCEPT WS-HORA-EXECUCAO FROM TIME.
064700     IF WS-DATA-EXEC-AA < 50
064800         MOVE 20 TO WS-SECULO
064900     ELSE
065000         MOVE 19 TO WS-SECULO.
065100     COMPUTE WS-ANO-COMPLETO = WS-SECULO * 100 +
065200                                WS-DATA-EXEC-AA.
065300*------------------------------------------------------------------
065400*******
065500 020-ESCREVER-CABECALHO.
065600*******
065700* MONTA E IMPRIME AS TRES LINHAS DE CABECALHO (TITULO, DATA/
065800* HORA, COLUNAS) - SEMPRE, MESMO QUANDO O LOTE NAO TIVER NENHUM
065900* MATCH (CASO "NENHUM ITEM NOVO" TRATADO EM 144).
066000     MOVE WS-DATA-EXEC-DD TO PC2-DIA.
066100     MOVE WS-DATA-EXEC-MM TO PC2-MES.
066200     MOVE WS-ANO-COMPLETO TO PC2-ANO.
066300     MOVE WS-HORA-EXEC-HH TO PC2-HH.
066400     MOVE WS-HORA-EXEC-MM TO PC2-MM.
066500     WRITE LINHA-RELATORIO FROM PTR-CABEC1
066600         AFTER ADVANCING C01.
066700     WRITE LINHA-RELATORIO FROM PTR-CABEC2.
066800     WRITE LINHA-RELATORIO FROM PTR-CABEC3.
066900*------------------------------------------------------------------
067000*******
067100 030-CARREGAR-TABELA-PALAVRAS.
067200*******
067300* CARGA DA TABELA DE PALAVRAS-CHAVE EM WS-TABELA-PALAVRAS, MESMO
067400* PADRAO DE CARGA SEQUENCIAL USADO NAS DEMAIS TABELAS DESTE
067500* PROGRAMA (LE ATE O FIM OU ATE ESTOURAR O LIMITE DE 100
067600* ENTRADAS).
067700     PERFORM 031-LER-PALAVRA.
067800     MOVE 1 TO WS-SUB-PAL.
067900     PERFORM 032-CARREGAR-PALAVRA VARYING WS-SUB-PAL
068000         FROM 1 BY 1 UNTIL PAL-ESTADO = "10"
068100             OR WS-SUB-PAL > 100.
068200     COMPUTE WS-QTD-PALAVRAS = WS-SUB-PAL - 1.
068300*------------------------------------------------------------------
068400*******
068500 031-LER-PALAVRA.
068600*******
068700* LE UM REGISTRO DE PALAVRAS.DAT. AT END ARMA "10" EM
068800* PAL-ESTADO PARA ENCERRAR O LACO DE CARGA SEM ERRO.
068900     READ PALAVRAS
069000         AT END MOVE "10" TO PAL-ESTADO.
069100     IF PAL-ESTADO NOT = ZERO AND "10"
069200         DISPLAY "ERRO NA LEITURA DE PALAVRAS FS: " PAL-ESTADO
069300         STOP RUN.
069400*------------------------------------------------------------------
069500*******
069600 032-CARREGAR-PALAVRA.
069700*******
069800* COPIA OS TRES CAMPOS DA PALAVRA LIDA PARA A TABELA EM
069900* MEMORIA E, SE FOR A PRIMEIRA PALAVRA DE UM TEMA NOVO,
070000* REGISTRA O TEMA NA TABELA DE TEMAS DISTINTOS (033).
070100     MOVE KW-TOPIC TO WS-PAL-TOPICO(WS-SUB-PAL).
070200     MOVE KW-TEXT TO WS-PAL-TEXTO(WS-SUB-PAL).
070300     MOVE KW-WEIGHT TO WS-PAL-PESO(WS-SUB-PAL).
070400     IF WS-SUB-PAL = 1
070500         PERFORM 033-REGISTRAR-TOPICO
070600     ELSE
070700         IF WS-PAL-TOPICO(WS-SUB-PAL) NOT =
070800            WS-PAL-TOPICO(WS-SUB-PAL - 1)
070900             PERFORM 033-REGISTRAR-TOPICO.
071000     PERFORM 031-LER-PALAVRA.
071100*------------------------------------------------------------------
071200*******
071300 033-REGISTRAR-TOPICO.
071400*******
071500* ACRESCENTA UM TEMA NOVO NA TABELA WS-TABELA-TOPICOS, NA
071600* ORDEM DE CHEGADA DO ARQUIVO DE PALAVRAS (QUE JA VEM AGRUPADO
071700* POR TEMA) - E A ORDEM USADA DEPOIS NA QUEBRA DO RELATORIO.
071800     ADD 1 TO WS-QTD-TOPICOS.
071900     MOVE KW-TOPIC TO WS-TOPICO-NOME(WS-QTD-TOPICOS).
072000*------------------------------------------------------------------
072100*******
072200 040-CARREGAR-TABELA-EXCLUSAO.
072300*******
072400* CARGA DA TABELA DE EXCLUSOES EM WS-TABELA-EXCLUSAO, MESMO
072500* ESTILO DA CARGA DE PALAVRAS, LIMITE DE 50 ENTRADAS.
072600     PERFORM 041-LER-EXCLUSAO.
072700     MOVE 1 TO WS-SUB-EXC.
072800     PERFORM 042-CARREGAR-EXCLUSAO VARYING WS-SUB-EXC
072900         FROM 1 BY 1 UNTIL EXC-ESTADO = "10"
073000             OR WS-SUB-EXC > 50.
073100     COMPUTE WS-QTD-EXCLUSOES = WS-SUB-EXC - 1.
073200*------------------------------------------------------------------
073300*******
073400 041-LER-EXCLUSAO.
073500*******
073600* LE UM REGISTRO DE EXCLUSAO.DAT. AT END ARMA "10" EM
073700* EXC-ESTADO PARA ENCERRAR O LACO DE CARGA SEM ERRO.
073800     READ EXCLUSOES
073900         AT END MOVE "10" TO EXC-ESTADO.
074000     IF EXC-ESTADO NOT = ZERO AND "10"
074100         DISPLAY "ERRO NA LEITURA DE EXCLUSOES FS: " EXC-ESTADO
074200         STOP RUN.
074300*------------------------------------------------------------------
074400*******
074500 042-CARREGAR-EXCLUSAO.
074600*******
074700* COPIA O TEXTO DE EXCLUSAO LIDO PARA A TABELA EM MEMORIA.
074800     MOVE EX-TEXT TO WS-EXC-TEXTO(WS-SUB-EXC).
074900     PERFORM 041-LER-EXCLUSAO.
075000*------------------------------------------------------------------
075100*******
075200 050-CARREGAR-TABELA-VISTOS.
075300*******
075400* CARGA DA TABELA DE VISTOS EM WS-TABELA-VISTOS, LIMITE DE 1000
075500* ENTRADAS. O ARQUIVO DE ENTRADA JA VEM ORDENADO ASCENDENTE POR
075600* CODIGO (CONDICAO PARA A BUSCA SEQUENCIAL EM 100-FILTRO-VISTOS
075700* E PARA A INTERCALACAO DE SAIDA EM 160/170). A FAIXA
075800* 051-LER-VISTO THRU 052-CARREGAR-VISTO-EXIT E PERCORRIDA ATE
075900* O FIM DO ARQUIVO OU ATE ESTOURAR O LIMITE DA TABELA.
076000     SET IND-VIS TO 1.
076100     PERFORM 051-LER-VISTO THRU 052-CARREGAR-VISTO-EXIT
076200         UNTIL FIM-VISTOS OR IND-VIS > 1000.
076300     COMPUTE WS-QTD-VISTOS = IND-VIS - 1.
076400*------------------------------------------------------------------
076500*******
076600 051-LER-VISTO.
076700*******
076800* LE UM REGISTRO DE VISTOS.DAT. AT END LIGA FIM-VISTOS. SE JA
076900* CHEGOU NO FIM DO ARQUIVO, PULA DIRETO PARA A SAIDA DA FAIXA
077000* (052-CARREGAR-VISTO-EXIT) SEM TENTAR CARREGAR REGISTRO
077100* NENHUM NA TABELA.
077200     READ VISTOS-IN
077300         AT END MOVE "SI" TO VIN-EOF.
077400     IF VIN-ESTADO NOT = ZERO AND 10
077500         DISPLAY "ERRO NA LEITURA DE VISTOS-IN FS: " VIN-ESTADO
077600         STOP RUN.
077700     IF FIM-VISTOS
077800         GO TO 052-CARREGAR-VISTO-EXIT.
077900*------------------------------------------------------------------
078000*******
078100 052-CARREGAR-VISTO.
078200*******
078300* COPIA CODIGO E DATA DO VISTO LIDO PARA A TABELA EM MEMORIA E
078400* AVANCA O INDICE PARA A PROXIMA POSICAO LIVRE.
078500     MOVE SEEN-PROP-ID-E TO WV-ID(IND-VIS).
078600     MOVE SEEN-DATE-E    TO WV-DATA(IND-VIS).
078700     SET IND-VIS UP BY 1.
078800 052-CARREGAR-VISTO-EXIT.
078900     EXIT.
079000*------------------------------------------------------------------
079100*******
079200 060-LER-PROPOSICAO.
079300*******
079400* LE UMA PROPOSICAO DO ARQUIVO DO DIA. AT END LIGA
079500* FIM-PROPOSICOES, QUE ENCERRA O LACO PRINCIPAL EM INICIO.
079600     READ PROPOSICOES
079700         AT END MOVE "SI" TO PRO-EOF.
079800     IF PRO-ESTADO NOT = ZERO AND 10
079900         DISPLAY "ERRO NA LEITURA DE PROPOSICOES FS: "
080000             PRO-ESTADO
080100         STOP RUN.
080200*------------------------------------------------------------------
080300*******
080400 070-PROCESSAR.
080500*******
080600* DRIVER DOS QUATRO FILTROS, NA ORDEM EXIGIDA PELA DIRETORIA:
080700* SITUACAO, EXCLUSAO, VISTOS E SO DEPOIS PONTUACAO (A PONTUACAO
080800* E O FILTRO MAIS CARO, NAO VALE A PENA RODAR SE O REGISTRO JA
080900* FOI DESCARTADO POR UM FILTRO MAIS BARATO). SE SOBREVIVER A
081000* TUDO E TIVER PONTUACAO MAIOR OU IGUAL A 25, REGISTRA O MATCH,
081100* SENAO CONTA COMO DESCARTE POR SCORE BAIXO. EM QUALQUER CASO
081200* SOMA NO TOTAL DE REGISTROS LIDOS E LE A PROXIMA PROPOSICAO.
081300     MOVE "NO" TO WS-DESCARTADA.
081400     PERFORM 080-FILTRO-SITUACAO.
081500     IF WS-DESCARTADA = "NO"
081600         PERFORM 090-FILTRO-EXCLUSAO.
081700     IF WS-DESCARTADA = "NO"
081800         PERFORM 100-FILTRO-VISTOS.
081900     IF WS-DESCARTADA = "NO"
082000         PERFORM 110-CALCULAR-PONTUACAO.
082100     IF WS-DESCARTADA = "NO" AND WS-SCORE-TOTAL NOT < 25
082200         PERFORM 130-REGISTRAR-MATCH
082300     ELSE
082400         IF WS-DESCARTADA = "NO"
082500             ADD 1 TO WS-CONT-SCORE-BAIXO.
082600     ADD 1 TO WS-REGISTROS-LIDOS.
082700     PERFORM 060-LER-PROPOSICAO.
082800*------------------------------------------------------------------
082900*******
083000 080-FILTRO-SITUACAO.
083100*******
083200* SO FICA EM TRAMITACAO: TRA, CPA E PLE (SOL-0299). QUALQUER
083300* OUTRO CODIGO (ARQ, TRF, RET, PRE OU CODIGO NAO RECONHECIDO) E
083400* DESCARTADO E CONTADO EM WS-CONT-SITUACAO.
083500* O TESTE DE CLASSE ABAIXO E SO UM ALERTA DE QUALIDADE DE DADO
083600* (CODIGO GRAVADO COM CARACTERE NAO ALFABETICO MAIUSCULO) - NAO
083700* MUDA O RESULTADO DO FILTRO, SO AVISA O OPERADOR NO CONSOLE.
083800     IF PROP-SIT-CD NOT ALFA-MAIUSCULA
083900         DISPLAY "AVISO - SITUACAO INVALIDA " PROP-SIT-CD
084000             " NA PROPOSICAO " PROP-ID.
084100     IF PROP-SIT-CD NOT = "TRA" AND PROP-SIT-CD NOT = "CPA"
084200             AND PROP-SIT-CD NOT = "PLE"
084300         ADD 1 TO WS-CONT-SITUACAO
084400         MOVE "SI" TO WS-DESCARTADA.
084500*------------------------------------------------------------------
084600*******
084700 090-FILTRO-EXCLUSAO.
084800*******
084900* PERCORRE A TABELA DE EXCLUSOES ATE ACHAR UM TEXTO QUE
085000* APARECA NA EMENTA OU ATE ESGOTAR A TABELA - PARA NA PRIMEIRA
085100* EXCLUSAO ENCONTRADA (WS-DESCARTADA = "SI" INTERROMPE O
085200* PERFORM VARYING).
085300     IF WS-QTD-EXCLUSOES > 0
085400         MOVE 1 TO WS-SUB-EXC
085500         PERFORM 091-AVALIAR-EXCLUSAO VARYING WS-SUB-EXC
085600             FROM 1 BY 1 UNTIL WS-SUB-EXC > WS-QTD-EXCLUSOES
085700                 OR WS-DESCARTADA = "SI".
085800*------------------------------------------------------------------
085900*******
086000 091-AVALIAR-EXCLUSAO.
086100*******
086200* TESTA SE O TEXTO DE EXCLUSAO CORRENTE APARECE NA EMENTA,
086300* USANDO A MESMA ROTINA DE CONTAGEM DE OCORRENCIAS DA
086400* PONTUACAO (900) - SE APARECER AO MENOS UMA VEZ, DESCARTA.
086500     MOVE WS-EXC-TEXTO(WS-SUB-EXC) TO WS-TEXTO-BUSCA.
086600     PERFORM 900-CONTAR-OCORRENCIAS.
086700     IF WS-QTD-OCORRENCIAS > 0
086800         ADD 1 TO WS-CONT-EXCLUIDA
086900         MOVE "SI" TO WS-DESCARTADA.
087000*------------------------------------------------------------------
087100*******
087200 100-FILTRO-VISTOS.
087300*******
087400* BUSCA SEQUENCIAL NA TABELA DE VISTOS (SOL-0410/SOL-0833).
087500* SE O CODIGO DA PROPOSICAO CORRENTE JA CONSTA NA TABELA,
087600* A PROPOSICAO JA FOI AVISADA EM LOTE ANTERIOR E E DESCARTADA
087700* AGORA PARA NAO REPETIR O AVISO.
087800     MOVE "NO" TO WS-ACHOU-VISTO.
087900     IF WS-QTD-VISTOS > 0
088000         SET IND-VIS TO 1
088100         SEARCH WS-VISTO
088200             AT END
088300                 MOVE "NO" TO WS-ACHOU-VISTO
088400             WHEN WV-ID(IND-VIS) = PROP-ID
088500                 MOVE "SI" TO WS-ACHOU-VISTO.
088600     IF WS-ACHOU-VISTO = "SI"
088700         ADD 1 TO WS-CONT-JA-VISTO
088800         MOVE "SI" TO WS-DESCARTADA.
088900*------------------------------------------------------------------
089000*******
089100 110-CALCULAR-PONTUACAO.
089200*******
089300* PONTUACAO = SOMA DE OCORRENCIAS X PESO DE CADA PALAVRA.
089400* TEMA DO AVISO = TEMA DA PALAVRA DE MAIOR PONTUACAO, COM
089500* EMPATE PARA A PRIMEIRA DA TABELA (SOL-0512).
089600* ZERA OS ACUMULADORES DA PROPOSICAO CORRENTE ANTES DE
089700* PERCORRER TODA A TABELA DE PALAVRAS-CHAVE.
089800     MOVE 0 TO WS-SCORE-TOTAL.
089900     MOVE 0 TO WS-MELHOR-PONTOS.
090000     MOVE SPACES TO WS-MELHOR-TOPICO.
090100     IF WS-QTD-PALAVRAS > 0
090200         MOVE 1 TO WS-SUB-PAL
090300         PERFORM 111-AVALIAR-PALAVRA VARYING WS-SUB-PAL
090400             FROM 1 BY 1 UNTIL WS-SUB-PAL > WS-QTD-PALAVRAS.
090500*------------------------------------------------------------------
090600*******
090700 111-AVALIAR-PALAVRA.
090800*******
090900* CONTA AS OCORRENCIAS NAO SOBREPOSTAS DA PALAVRA CORRENTE NA
091000* EMENTA, MULTIPLICA PELO PESO DA PALAVRA E SOMA NA PONTUACAO
091100* TOTAL. SE A PONTUACAO DESTA PALAVRA FOR MAIOR (ESTRITAMENTE)
091200* QUE A MELHOR ATE AGORA, ELA PASSA A DEFINIR O TEMA DO AVISO -
091300* O ">" ESTRITO (E NAO ">=") E O QUE GARANTE O DESEMPATE PARA A
091400* PRIMEIRA PALAVRA DA TABELA EM CASO DE EMPATE (SOL-0512).
091500     MOVE WS-PAL-TEXTO(WS-SUB-PAL) TO WS-TEXTO-BUSCA.
091600     PERFORM 900-CONTAR-OCORRENCIAS.
091700     COMPUTE WS-PONTOS-PALAVRA =
091800             WS-QTD-OCORRENCIAS * WS-PAL-PESO(WS-SUB-PAL).
091900     ADD WS-PONTOS-PALAVRA TO WS-SCORE-TOTAL.
092000     IF WS-PONTOS-PALAVRA > WS-MELHOR-PONTOS
092100         MOVE WS-PONTOS-PALAVRA TO WS-MELHOR-PONTOS
092200         MOVE WS-PAL-TOPICO(WS-SUB-PAL) TO WS-MELHOR-TOPICO.
092300*------------------------------------------------------------------
092400*******
092500 130-REGISTRAR-MATCH.
092600*******
092700* GUARDA O MATCH NA TABELA PARA SER IMPRESSO DEPOIS, AGRUPADO
092800* POR TEMA, NO FIM DO ARQUIVO (140-IMPRIMIR-TOPICOS). SE A
092900* TABELA DE MATCH JA ESTIVER CHEIA (5000 ENTRADAS), O REGISTRO
093000* E PERDIDO MAS FICA UM DUMP NO CONSOLE PARA A EQUIPE DE
093100* OPERACAO NOTAR E ABRIR CHAMADO - ISSO NUNCA ACONTECEU EM
093200* PRODUCAO ATE HOJE, MAS O TRATAMENTO FICA PRONTO.
093300     IF WS-QTD-MATCH NOT < 5000
093400         DISPLAY "TABELA DE MATCH CHEIA - REGISTRO PERDIDO: "
093500             WS-MATCH-ATUAL-X
093600     ELSE
093700         ADD 1 TO WS-QTD-MATCH
093800         MOVE PROP-ID       TO WM-PROP-ID
093900         MOVE PROP-TYPE     TO WM-PROP-TYPE
094000         MOVE PROP-NUMBER   TO WM-PROP-NUMBER
094100         MOVE PROP-YEAR     TO WM-PROP-YEAR
094200         MOVE WS-SCORE-TOTAL TO WM-SCORE
094300         MOVE WS-MELHOR-TOPICO TO WM-TOPICO
094400         MOVE PROP-EMENTA(1:88) TO WM-EMENTA
094500         MOVE WS-MATCH-ATUAL TO WS-MATCH(WS-QTD-MATCH)
094600         ADD 1 TO WS-TOTAL-GERAL.
094700*------------------------------------------------------------------
094800*******
094900 140-IMPRIMIR-TOPICOS.
095000*******
095100* SE NENHUMA PROPOSICAO CASOU NO LOTE, IMPRIME SO A LINHA
095200* "NENHUM ITEM NOVO" (144). CASO CONTRARIO, PERCORRE A TABELA
095300* DE TEMAS NA ORDEM DE CHEGADA DO ARQUIVO DE PALAVRAS E, PARA
095400* CADA TEMA, IMPRIME OS DETALHES E O TOTAL DO TEMA (141).
095500     IF WS-TOTAL-GERAL = ZERO
095600         PERFORM 145-ESCREVER-SEM-ITENS
095700     ELSE
095800         IF WS-QTD-TOPICOS > 0
095900             MOVE 1 TO WS-SUB-TOP
096000             PERFORM 141-AVALIAR-TOPICO VARYING WS-SUB-TOP
096100                 FROM 1 BY 1 UNTIL WS-SUB-TOP > WS-QTD-TOPICOS.
096200*------------------------------------------------------------------
096300*******
096400 141-AVALIAR-TOPICO.
096500*******
096600* ZERA O CONTADOR DO TEMA CORRENTE E PERCORRE TODA A TABELA DE
096700* MATCHES PROCURANDO OS QUE PERTENCEM A ESTE TEMA (142). SO
096800* IMPRIME A LINHA DE TOTAL DO TEMA SE HOUVE AO MENOS UM MATCH
096900* NELE (EVITA LINHA "TOTAL <TEMA>: 0" PARA TEMA SEM NOTICIA).
097000     MOVE 0 TO WS-CONT-TOPICO.
097100     IF WS-QTD-MATCH > 0
097200         MOVE 1 TO WS-SUB-MAT
097300         PERFORM 142-AVALIAR-MATCH-TOPICO VARYING WS-SUB-MAT
097400             FROM 1 BY 1 UNTIL WS-SUB-MAT > WS-QTD-MATCH.
097500     IF WS-CONT-TOPICO > 0
097600         PERFORM 144-ESCREVER-TOTAL-TOPICO.
097700*------------------------------------------------------------------
097800*******
097900 142-AVALIAR-MATCH-TOPICO.
098000*******
098100* SE O MATCH CORRENTE DA TABELA FOR DO TEMA QUE ESTA SENDO
098200* IMPRESSO AGORA, ESCREVE A LINHA DE DETALHE E SOMA NO
098300* CONTADOR DO TEMA.
098400     IF WT-TOPICO(WS-SUB-MAT) = WS-TOPICO-NOME(WS-SUB-TOP)
098500         PERFORM 143-ESCREVER-DETALHE
098600         ADD 1 TO WS-CONT-TOPICO.
098700*------------------------------------------------------------------
098800*******
098900 143-ESCREVER-DETALHE.
099000*******
099100* MONTA A LINHA DE DETALHE (PTR-DETALHE) COM OS DADOS DO
099200* MATCH CORRENTE E IMPRIME NO RELATORIO.
099300     MOVE WT-TOPICO(WS-SUB-MAT)      TO PD-TOPICO.
099400     MOVE WT-PROP-TYPE(WS-SUB-MAT)   TO PD-TIPO.
099500     MOVE WT-PROP-NUMBER(WS-SUB-MAT) TO PD-NUMERO.
099600     MOVE WT-PROP-YEAR(WS-SUB-MAT)   TO PD-ANO.
099700     MOVE WT-SCORE(WS-SUB-MAT)       TO PD-SCORE.
099800     MOVE WT-EMENTA(WS-SUB-MAT)      TO PD-EMENTA.
099900     WRITE LINHA-RELATORIO FROM PTR-DETALHE.
100000*------------------------------------------------------------------
100100*******
100200 144-ESCREVER-TOTAL-TOPICO.
100300*******
100400* IMPRIME A LINHA "TOTAL <TEMA>: NNNN" AO FECHAR O GRUPO DO
100500* TEMA CORRENTE (QUEBRA DE CONTROLE).
100600     MOVE WS-TOPICO-NOME(WS-SUB-TOP) TO PT-TOPICO.
100700     MOVE WS-CONT-TOPICO              TO PT-QTDE.
100800     WRITE LINHA-RELATORIO FROM PTR-TOTAL-TOPICO.
100900*------------------------------------------------------------------
101000*******
101100 145-ESCREVER-SEM-ITENS.
101200*******
101300* IMPRIME A LINHA UNICA DO CASO DE ZERO MATCH NO LOTE.
101400     WRITE LINHA-RELATORIO FROM PTR-SEM-ITENS.
101500*------------------------------------------------------------------
101600*******
101700 150-ESCREVER-RODAPE.
101800*******
101900* IMPRIME AS SEIS LINHAS DE RODAPE: TOTAL GERAL E OS QUATRO
102000* CONTADORES DE DESCARTE (SITUACAO, EXCLUSAO, JA VISTA, SCORE
102100* BAIXO), MAIS O TOTAL DE REGISTROS LIDOS (SOL-0890). SE A
102200* CHAVE DE OPERADOR UPSI-0 ESTIVER LIGADA, REPETE O TOTAL
102300* GERAL E OS LIDOS TAMBEM NO CONSOLE.
102400     MOVE WS-TOTAL-GERAL      TO PR-GERAL.
102500     WRITE LINHA-RELATORIO FROM PTR-RODAPE-GERAL.
102600     MOVE WS-CONT-SITUACAO    TO PR-SIT.
102700     WRITE LINHA-RELATORIO FROM PTR-RODAPE-SIT.
102800     MOVE WS-CONT-EXCLUIDA    TO PR-EXC.
102900     WRITE LINHA-RELATORIO FROM PTR-RODAPE-EXC.
103000     MOVE WS-CONT-JA-VISTO    TO PR-VIS.
103100     WRITE LINHA-RELATORIO FROM PTR-RODAPE-VIS.
103200     MOVE WS-CONT-SCORE-BAIXO TO PR-SCO.
103300     WRITE LINHA-RELATORIO FROM PTR-RODAPE-SCO.
103400     MOVE WS-REGISTROS-LIDOS  TO PR-LID.
103500     WRITE LINHA-RELATORIO FROM PTR-RODAPE-LID.
103600     IF CHAVE-ESTATISTICAS
103700         DISPLAY "MONINT - TOTAL GERAL: " WS-TOTAL-GERAL
103800             " LIDOS: " WS-REGISTROS-LIDOS.
103900*------------------------------------------------------------------
104000*******
104100 160-DETERMINAR-MENOR-ID.
104200*******
104300* MESMA LOGICA DE INTERCALACAO ASCENDENTE USADA NA REGRAVACAO
104400* DE ARQUIVOS ORDENADOS, APLICADA AQUI AOS CODIGOS DE VISTOS
104500* (SOL-0833).
104600* COMPARA O PROXIMO MATCH NOVO (TABELA WS-TABELA-MATCH) COM O
104700* PROXIMO VISTO ANTIGO (TABELA WS-TABELA-VISTOS) E GRAVA NO
104800* ARQUIVO DE SAIDA O MENOR CODIGO DOS DOIS, MANTENDO A
104900* ORDENACAO ASCENDENTE EXIGIDA PELO LAYOUT DE VISTOS-OUT.
105000     IF WS-SUB-MAT NOT > WS-QTD-MATCH
105100         AND (WS-SUB-VIS NOT > WS-QTD-VISTOS)
105200         AND WT-PROP-ID(WS-SUB-MAT) NOT > WV-ID(WS-SUB-VIS)
105300         PERFORM 161-GRAVAR-VISTO-NOVO
105400     ELSE
105500         IF WS-SUB-VIS NOT > WS-QTD-VISTOS
105600             PERFORM 162-GRAVAR-VISTO-ANTIGO
105700         ELSE
105800             PERFORM 161-GRAVAR-VISTO-NOVO.
105900*------------------------------------------------------------------
106000*******
106100 161-GRAVAR-VISTO-NOVO.
106200*******
106300* GRAVA UM MATCH DE HOJE NO ARQUIVO DE VISTOS DE SAIDA, COM A
106400* DATA DE EXECUCAO DO LOTE, E AVANCA O SUBSCRITO DA TABELA DE
106500* MATCH.
106600     MOVE WT-PROP-ID(WS-SUB-MAT) TO SEEN-PROP-ID-S.
106700     MOVE WS-DATA-NOVO-VISTO     TO SEEN-DATE-S.
106800     WRITE REG-VISTO-SAI.
106900     ADD 1 TO WS-SUB-MAT.
107000*------------------------------------------------------------------
107100*******
107200 162-GRAVAR-VISTO-ANTIGO.
107300*******
107400* GRAVA UM VISTO JA EXISTENTE (LOTE ANTERIOR) NO ARQUIVO DE
107500* SAIDA, MANTENDO A DATA ORIGINAL DE NOTIFICACAO, E AVANCA O
107600* SUBSCRITO DA TABELA DE VISTOS.
107700     MOVE WV-ID(WS-SUB-VIS)   TO SEEN-PROP-ID-S.
107800     MOVE WV-DATA(WS-SUB-VIS) TO SEEN-DATE-S.
107900     WRITE REG-VISTO-SAI.
108000     ADD 1 TO WS-SUB-VIS.
108100*------------------------------------------------------------------
108200*******
108300 170-GRAVAR-VISTOS.
108400*******
108500* MONTA A DATA DE HOJE NO FORMATO AAAAMMDD PARA OS MATCHES
108600* NOVOS E DISPARA A INTERCALACAO ASCENDENTE (160) ATE ESGOTAR
108700* AS DUAS TABELAS (MATCHES DE HOJE E VISTOS DE LOTES ANTERIORES)
108800* - O RESULTADO E O ARQUIVO VISTOS-OUT COMPLETO, ORDENADO E
108900* SEM REPETICAO DE CODIGO (SOL-0833).
109000     COMPUTE WS-DATA-NOVO-VISTO = WS-ANO-COMPLETO * 10000 +
109100             WS-DATA-EXEC-MM * 100 + WS-DATA-EXEC-DD.
109200     MOVE 1 TO WS-SUB-MAT.
109300     MOVE 1 TO WS-SUB-VIS.
109400     PERFORM 160-DETERMINAR-MENOR-ID
109500         UNTIL WS-SUB-MAT > WS-QTD-MATCH
109600             AND WS-SUB-VIS > WS-QTD-VISTOS.
109700*------------------------------------------------------------------
109800*******
109900 190-FECHAR-ARQUIVOS.
110000*******
110100* FECHA TODOS OS ARQUIVOS ABERTOS PELO PROGRAMA (010), NA
110200* MESMA ORDEM EM QUE FORAM ABERTOS.
110300     CLOSE
110400         PROPOSICOES
110500         PALAVRAS
110600         EXCLUSOES
110700         VISTOS-IN
110800         VISTOS-OUT
110900         RELATORIO.
111000*------------------------------------------------------------------
111100*----------------------------------------------------------------
111200* ROTINA COMUM DE CONTAGEM DE OCORRENCIAS NAO SOBREPOSTAS DE
111300* WS-TEXTO-BUSCA DENTRO DE PROP-EMENTA. USADA TANTO PELO FILTRO
111400* DE EXCLUSAO (090) QUANTO PELA PONTUACAO (110) - CORRECAO DA
111500* SOBREPOSICAO REGISTRADA NO CHAMADO SOL-0344.
111600*----------------------------------------------------------------
111700*******
111800 900-CONTAR-OCORRENCIAS.
111900*******
112000* MEDE O TAMANHO REAL DO TEXTO DE BUSCA (901) E, SE NAO FOR
112100* VAZIO, VARRE A EMENTA CARACTER A CARACTER CONTANDO AS
112200* OCORRENCIAS SEM SOBREPOR (902) ATE NAO CABER MAIS UMA
112300* OCORRENCIA INTEIRA DENTRO DOS 200 BYTES DA EMENTA.
112400     PERFORM 901-MEDIR-TEXTO-BUSCA.
112500     MOVE 0 TO WS-QTD-OCORRENCIAS.
112600     IF WS-LEN-BUSCA > 0
112700         MOVE 1 TO WS-POS-BUSCA
112800         PERFORM 903-BUSCAR-OCORRENCIA
112900             UNTIL WS-POS-BUSCA + WS-LEN-BUSCA - 1 > 200.
113000*------------------------------------------------------------------
113100*******
113200 901-MEDIR-TEXTO-BUSCA.
113300*******
113400* WS-TEXTO-BUSCA VEM SEMPRE PREENCHIDO A DIREITA COM BRANCO
113500* (PIC X(40)) - ESTE PARAGRAFO RETROCEDE A PARTIR DA POSICAO
113600* 40 ATE ACHAR O ULTIMO CARACTER NAO BRANCO, DANDO O TAMANHO
113700* REAL DO TEXTO (WS-LEN-BUSCA) PARA A COMPARACAO EM 902.
113800     MOVE 40 TO WS-I-AUX.
113900     PERFORM 902-RETROCEDER-BRANCO
114000         UNTIL WS-I-AUX = 0
114100             OR WS-TEXTO-BUSCA(WS-I-AUX:1) NOT = SPACE.
114200     MOVE WS-I-AUX TO WS-LEN-BUSCA.
114300*------------------------------------------------------------------
114400*******
114500 902-RETROCEDER-BRANCO.
114600*******
114700* UM PASSO DO RETROCESSO USADO POR 901-MEDIR-TEXTO-BUSCA.
114800     SUBTRACT 1 FROM WS-I-AUX.
114900*------------------------------------------------------------------
115000*******
115100 903-BUSCAR-OCORRENCIA.
115200*******
115300* COMPARA A FATIA DA EMENTA NA POSICAO CORRENTE COM O TEXTO DE
115400* BUSCA. SE BATER, CONTA UMA OCORRENCIA E PULA O PONTEIRO PARA
115500* DEPOIS DELA INTEIRA (NAO SOBREPOE - SOL-0344); SE NAO BATER,
115600* ANDA SO UM CARACTER E TENTA DE NOVO NA PROXIMA POSICAO.
115700     IF PROP-EMENTA(WS-POS-BUSCA:WS-LEN-BUSCA) =
115800        WS-TEXTO-BUSCA(1:WS-LEN-BUSCA)
115900         ADD 1 TO WS-QTD-OCORRENCIAS
116000         ADD WS-LEN-BUSCA TO WS-POS-BUSCA
116100     ELSE
116200         ADD 1 TO WS-POS-BUSCA.
116300*------------------------------------------------------------------
116400 END PROGRAM MONINT.
